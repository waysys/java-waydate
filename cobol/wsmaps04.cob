000100*******************************************
000110*                                          *
000120*  Linkage copybook for  M A P S 0 4       *
000130*     The WayDate date engine              *
000140*                                          *
000150*******************************************
000160*
000170* WD-Function selects the operation wanted of maps04.  All
000180* other fields are either input or output according to the
000190* function requested - see the table below.  WD-Error-Code
000200* is always returned and is zero when the call worked.
000210*
000220*  01  Construct WD-Date-1 from WD-Date-1 month/day/year (in)
000230*  02  Construct WD-Date-1 from WD-Day-Of-Year + WD-Date-1
000240*      year (in), result left in WD-Date-1.
000250*  03  Construct WD-Date-1 from WD-Abs-1 (absolute date in).
000260*  04  Convert WD-Date-1 to absolute, result in WD-Abs-1.
000270*  05  Add WD-Add-Days (signed) to WD-Abs-1, result WD-Abs-2.
000280*  06  Increment WD-Date-1 by one day (in place).
000290*  07  Decrement WD-Date-1 by one day (in place).
000300*  08  Difference WD-Date-1 minus WD-Date-2, result
000310*      WD-Diff-Days (signed).
000320*  09  Day of week of WD-Date-1, result WD-Day-Of-Week
000330*      (0 = Sunday ... 6 = Saturday).
000340*  10  Compare WD-Date-1 to WD-Date-2, result
000350*      WD-Compare-Result (see maps04 rules for sign).
000360*  11  Format WD-Date-1 as DD-MMM-YYYY, result WD-Display-Text.
000370*  12  Format WD-Date-1 as YYYY-MM-DD, result WD-ISO-Text.
000380*  13  Day of year of WD-Date-1, result WD-Day-Of-Year.
000390*
000400* 14/10/25 vbc - 1.0.00 Created, replacing the single-purpose
000410*                       Mapa03-WS linkage area of the old
000420*                       dd/mm/ccyy maps04.
000430*
000440 01  Maps04-WS.
000450     03  WD-Function        PIC 9(02).
000460     03  WD-Date-1.
000470         05  WD-1-Month     PIC 9(02).
000480         05  WD-1-Day       PIC 9(02).
000490         05  WD-1-Year      PIC 9(04).
000500         05  WD-1-Null-Flag PIC X(01).
000510         05  FILLER         PIC X(01).
000520     03  WD-Date-2.
000530         05  WD-2-Month     PIC 9(02).
000540         05  WD-2-Day       PIC 9(02).
000550         05  WD-2-Year      PIC 9(04).
000560         05  WD-2-Null-Flag PIC X(01).
000570         05  FILLER         PIC X(01).
000580     03  WD-Abs-1           PIC 9(06).
000590     03  WD-Abs-2           PIC 9(06).
000600     03  WD-Add-Days        PIC S9(06).
000610     03  WD-Diff-Days       PIC S9(06).
000620     03  WD-Day-Of-Week     PIC 9(01).
000630     03  WD-Day-Of-Year     PIC 9(03).
000640     03  WD-Compare-Result  PIC S9(01).
000650     03  WD-Display-Text    PIC X(11).
000660     03  WD-ISO-Text        PIC X(10).
000670     03  WD-Error-Code      PIC 9(03).
000680     03  WD-Error-Arg       PIC X(30).
000690     03  FILLER             PIC X(08).
000700*
