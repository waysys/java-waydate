000100*******************************************
000110*                                          *
000120*  Linkage copybook for  M A P S 0 5       *
000130*     The WayDate holiday calculator      *
000140*                                          *
000150*******************************************
000160*
000170* WH-Holiday-Code selects the holiday wanted, for WH-Year.  The
000180* ten codes recognised are -
000190*
000200*   NY  New Year's Day            MD  Memorial Day
000210*   MK  Martin Luther King Day    ID  Independence Day
000220*   WB  Washington's Birthday     LD  Labor Day
000230*   EA  Easter                    CD  Columbus Day
000240*                                 VD  Veterans Day
000250*                                 TG  Thanksgiving
000260*                                 CM  Christmas
000270*
000280* WH-Observed-Flag = "Y" asks for the Saturday/Sunday observance
000290* shift to be applied to WH-Result-Date before return; "N" (the
000300* default) returns the actual calendar date of the holiday.
000310*
000320* 14/10/25 vbc - 1.0.00 Created for the new maps05 holiday module.
000330*
000340 01  Maps05-WS.
000350     03  WH-Year              PIC 9(04).
000360     03  WH-Holiday-Code      PIC X(02).
000370     03  WH-Observed-Flag     PIC X(01).
000380         88  WH-WANT-OBSERVED        VALUE "Y".
000390     03  WH-Result-Date.
000400         05  WH-RD-Month      PIC 9(02).
000410         05  WH-RD-Day        PIC 9(02).
000420         05  WH-RD-Year       PIC 9(04).
000430         05  WH-RD-Null-Flag  PIC X(01).
000440     03  WH-Error-Code        PIC 9(03).
000450     03  WH-Error-Arg         PIC X(30).
000460     03  FILLER               PIC X(06).
000470*
