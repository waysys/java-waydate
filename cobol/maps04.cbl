000100*****************************************************************
000110*                                                               *
000120*                WAYDATE  -  DATE ENGINE MODULE                 *
000130*        VALIDATE, CONSTRUCT, CONVERT, COMPARE AND DO           *
000140*             ARITHMETIC ON GREGORIAN CALENDAR DATES            *
000150*                                                               *
000160*****************************************************************
000170*
000180 IDENTIFICATION          DIVISION.
000190*=======================
000200*
000210*
000220     PROGRAM-ID.         MAPS04.
000230*
000240     AUTHOR.             V B COEN FBCS, FIDM, FIDPM.
000250*
000260     INSTALLATION.       APPLEWOOD COMPUTERS.
000270*
000280     DATE-WRITTEN.       31/10/1982.
000290*
000300     DATE-COMPILED.
000310*
000320     SECURITY.           COPYRIGHT (C) 1976-2026, VINCENT BRYAN COEN.
000330*                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000340*                        LICENSE.  SEE THE FILE COPYING FOR DETAILS.
000350*
000360*    REMARKS.            DATE VALIDATION, CONSTRUCTION, CONVERSION,
000370*                        COMPARISON AND ARITHMETIC FOR THE WAYDATE
000380*                        FAMILY OF ROUTINES (MAPS04/05/06).  CARRIES
000390*                        ON THE OLD MAPS04 "DATES HELD AS A BINARY
000400*                        COUNT FROM 31/12/1600" LINEAGE, BUT NOW
000410*                        SERVES THE FULL WAYDATE CONTRACT RATHER
000420*                        THAN JUST ONE DD/MM/CCYY CONVERSION.
000430*
000440*    VERSION.            SEE PROG-NAME IN WS.
000450*
000460*    CALLED MODULES.     NONE.
000470*
000480*    ERROR MESSAGES USED.
000490*                        101-114, VIA MAPS06.  (MAPS04 ITSELF ONLY
000500*                        SETS THE ERROR-CODE; THE CALLER DECIDES
000510*                        WHETHER TO TEXT IT VIA MAPS06.)
000520*
000530* CHANGES:
000540* 31/10/82 vbc - 1.00   First written, dd/mm/ccyy <-> binary count
000550*                       of days since 31/12/1600, for CIS Cobol.
000560* 14/03/84 vbc - 1.01   Leap year test corrected for century years.
000570* 22/09/86 vbc - 1.02   Added day-of-week derivation for MAPS-family
000580*                       callers doing weekly processing runs.
000590* 11/01/91 vbc - 1.03   Increment/decrement entry points added for
000600*                       the posting-date-roll callers.
000610* 19/06/94 vbc - 1.04   Range checked against MAXYEAR 3999 instead of
000620*                       of a hard 2099 cutoff - some pension runs
000630*                       project forward further than expected.
000640* 05/02/02 vbc - 1.05   Y2K follow-up - re-verified century/leap-year
000650*                       arithmetic over 1900, 2000 and 2100 boundary
000660*                       years, no change required.
000670* 29/01/09 vbc - 1.10   Migration to Open Cobol/GnuCobol.
000680* 19/10/16 vbc - 1.11   Noted binary dates run from 31/12/1600, so
000690*                       not directly usable within IRS as is.
000700* 16/04/24 vbc          Copyright notice update superseding all
000710*                       previous notices.
000720* 19/09/25 vbc - 3.3.00 Version update and builds reset.
000730* 14/10/25 vbc - 2.0.00 Rebuilt as the WayDate date engine - construct
000740*                       from month/day/year, day-of-year or absolute
000750*                       date, normalise either way, compare, add,
000760*                       increment/decrement, difference, day-of-week
000770*                       and the two fixed display formats.  Old
000780*                       single-purpose dd/mm/ccyy entry point retired.
000790* 02/11/25 vbc - 2.0.01 Null-date sentinel (absolute date zero) added
000800*                       throughout - was previously just "00000000".
000810* 20/11/25 vbc - 2.0.02 compareTo sign convention matched exactly to
000820*                       the WayDate spec (-1 when date2 is later).
000830* 13/11/25 vbc          Capitalise vars, paragraphs etc.
000840*
000850*************************************************************************
000860*
000870* Copyright Notice.
000880* ****************
000890*
000900* This notice supersedes all prior copyright notices, updated 2024-04-16.
000910*
000920* These files and programs are part of the Applewood Computers Accounting
000930* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
000940*
000950* This program is now free software; you can redistribute it and/or
000960* modify it under the terms listed here and of the GNU General Public
000970* License as published by the Free Software Foundation; version 3
000980* for PERSONAL USAGE ONLY and that includes for use within a business but
000990* EXCLUDES repackaging or for Resale, Rental or Hire in ANY way.
001000*
001010* ACAS is distributed in the hope that it will be useful, but WITHOUT
001020* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
001030* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
001040* for more details.
001050*
001060*************************************************************************
001070*
001080 ENVIRONMENT             DIVISION.
001090*=======================
001100*
001110 COPY "ENVDIV.COB".
001120 INPUT-OUTPUT            SECTION.
001130*
001140 DATA                    DIVISION.
001150*=======================
001160 WORKING-STORAGE SECTION.
001170*-----------------------
001180*
001190 77  WS-MONTH-IDX         PIC S9(04)  COMP.
001200 77  WS-ERR-NUM           PIC S9(07)  COMP.
001210*
001220 01  PROG-NAME            PIC X(15)   VALUE "MAPS04 (2.0.02)".
001230*
001240 COPY "WSDATE1.COB".
001250*
001260*  Current-date working copy, reused by every entry point below -
001270*  this is the one place the date arithmetic actually happens.
001280*
001290 01  WS-WORK-DATE-GROUP.
001300     03  WS-WK-MONTH       PIC 9(02).
001310     03  WS-WK-DAY         PIC 9(02).
001320     03  WS-WK-YEAR        PIC 9(04).
001330 01  WS-WORK-DATE-FLAT     REDEFINES WS-WORK-DATE-GROUP
001340                           PIC 9(08).
001350*
001360 01  WS-WORK-FLAGS.
001370     03  WS-WK-NULL-FLAG   PIC X(01).
001380         88  WS-WK-IS-NULL         VALUE "Y".
001390     03  WS-WK-LEAP-FLAG   PIC X(01).
001400         88  WS-WK-IS-LEAP         VALUE "Y".
001410*
001420 01  WS-WORK-NUMBERS.
001430     03  WS-WK-ABS         PIC 9(06).
001440     03  WS-WK-SIGNED-ABS  PIC S9(07)  COMP.
001450     03  WS-WK-DOY         PIC 9(03).
001460     03  WS-WK-DIM         PIC 9(02).
001470     03  WS-WK-DIY         PIC 9(03).
001480     03  WS-WK-PY-YEAR     PIC S9(05)  COMP.
001490     03  WS-WK-PY-DAYS     PIC S9(07)  COMP.
001500     03  WS-T1             PIC S9(05)  COMP.
001510     03  WS-T2             PIC S9(05)  COMP.
001520     03  WS-T3             PIC S9(05)  COMP.
001530     03  WS-D0             PIC S9(07)  COMP.
001540     03  WS-D1             PIC S9(07)  COMP.
001550     03  WS-D2             PIC S9(07)  COMP.
001560     03  WS-D3             PIC S9(07)  COMP.
001570     03  WS-N400           PIC S9(05)  COMP.
001580     03  WS-N100           PIC S9(05)  COMP.
001590     03  WS-N4             PIC S9(05)  COMP.
001600     03  WS-N1             PIC S9(05)  COMP.
001610     03  WS-ABS-A          PIC S9(07)  COMP.
001620     03  WS-ABS-B          PIC S9(07)  COMP.
001630     03  WS-DOW-QUOT       PIC S9(07)  COMP.
001640*
001650 01  WS-ERR-NUM-EDIT       PIC -(06)9.
001660*
001670 01  WS-DISPLAY-AREA.
001680     03  WS-DISP-DAY       PIC 99.
001690     03  FILLER            PIC X       VALUE "-".
001700     03  WS-DISP-MONTH     PIC X(03).
001710     03  FILLER            PIC X       VALUE "-".
001720     03  WS-DISP-YEAR      PIC 9(04).
001730 01  WS-DISPLAY-REDEF      REDEFINES WS-DISPLAY-AREA
001740                           PIC X(11).
001750*
001760 01  WS-ISO-AREA.
001770     03  WS-ISO-YEAR       PIC 9(04).
001780     03  FILLER            PIC X       VALUE "-".
001790     03  WS-ISO-MONTH      PIC 99.
001800     03  FILLER            PIC X       VALUE "-".
001810     03  WS-ISO-DAY        PIC 99.
001820 01  WS-ISO-REDEF          REDEFINES WS-ISO-AREA
001830                           PIC X(10).
001840*
001850 LINKAGE                 SECTION.
001860*-----------------------
001870*
001880 COPY "WSMAPS04.COB".
001890*
001900 PROCEDURE DIVISION      USING MAPS04-WS.
001910*========================================
001920*
001930 0000-MAIN-CONTROL.
001940     MOVE     ZERO    TO  WD-ERROR-CODE.
001950     MOVE     SPACES  TO  WD-ERROR-ARG.
001960     EVALUATE WD-FUNCTION
001970         WHEN 01     PERFORM 2000-CONSTRUCT-MDY  THRU 2000-EXIT
001980         WHEN 02     PERFORM 2100-CONSTRUCT-DOY  THRU 2100-EXIT
001990         WHEN 03     PERFORM 2200-CONSTRUCT-ABS  THRU 2200-EXIT
002000         WHEN 04     PERFORM 2300-NORM-TO-ABS    THRU 2300-EXIT
002010         WHEN 05     PERFORM 5000-ADD-DAYS       THRU 5000-EXIT
002020         WHEN 06     PERFORM 5100-INCREMENT      THRU 5100-EXIT
002030         WHEN 07     PERFORM 5200-DECREMENT      THRU 5200-EXIT
002040         WHEN 08     PERFORM 5300-DIFFERENCE     THRU 5300-EXIT
002050         WHEN 09     PERFORM 5400-DAY-OF-WEEK    THRU 5400-EXIT
002060         WHEN 10     PERFORM 6000-COMPARE-DATES  THRU 6000-EXIT
002070         WHEN 11     PERFORM 7000-FORMAT-DISPLAY THRU 7000-EXIT
002080         WHEN 12     PERFORM 7100-FORMAT-ISO     THRU 7100-EXIT
002090         WHEN 13     PERFORM 2100-CONSTRUCT-DOY  THRU 2100-EXIT
002100         WHEN OTHER  MOVE 108 TO WD-ERROR-CODE
002110     END-EVALUATE.
002120     EXIT     PROGRAM.
002130*
002140*  ------------------------------------------------------------
002150*  VALIDATION PARAGRAPHS - OPERATE ON THE WS-WK-* WORK AREA
002160*  ------------------------------------------------------------
002170*
002180 1000-VALIDATE-YEAR.
002190     IF       WS-WK-YEAR < WD-MIN-YEAR OR WS-WK-YEAR > WD-MAX-YEAR
002200              MOVE 103 TO WD-ERROR-CODE
002210              MOVE WS-WK-YEAR TO WS-ERR-NUM
002220              PERFORM 9000-NUM-TO-ARG THRU 9000-EXIT
002230     ELSE
002240              MOVE ZERO TO WD-ERROR-CODE
002250     END-IF.
002260 1000-EXIT.  EXIT.
002270*
002280 1010-VALIDATE-MONTH.
002290     IF       WS-WK-MONTH < 1 OR WS-WK-MONTH > 12
002300              MOVE 101 TO WD-ERROR-CODE
002310              MOVE WS-WK-MONTH TO WS-ERR-NUM
002320              PERFORM 9000-NUM-TO-ARG THRU 9000-EXIT
002330     ELSE
002340              MOVE ZERO TO WD-ERROR-CODE
002350     END-IF.
002360 1010-EXIT.  EXIT.
002370*
002380 1020-VALIDATE-DAY.
002390     PERFORM  1040-IS-LEAP-YEAR THRU 1040-EXIT.
002400     PERFORM  1050-DAYS-IN-MONTH THRU 1050-EXIT.
002410     IF       WS-WK-DAY < 1 OR WS-WK-DAY > WS-WK-DIM
002420              MOVE 102 TO WD-ERROR-CODE
002430              MOVE WS-WK-DAY TO WS-ERR-NUM
002440              PERFORM 9000-NUM-TO-ARG THRU 9000-EXIT
002450     ELSE
002460              MOVE ZERO TO WD-ERROR-CODE
002470     END-IF.
002480 1020-EXIT.  EXIT.
002490*
002500*  Short-circuits exactly as the WayDate spec requires - year,
002510*  then month, then day, never testing day against a bad month.
002520*
002530 1030-VALIDATE-DATE.
002540     PERFORM  1000-VALIDATE-YEAR THRU 1000-EXIT.
002550     IF       WD-ERROR-CODE NOT = ZERO
002560              GO TO 1030-EXIT.
002570     PERFORM  1010-VALIDATE-MONTH THRU 1010-EXIT.
002580     IF       WD-ERROR-CODE NOT = ZERO
002590              GO TO 1030-EXIT.
002600     PERFORM  1020-VALIDATE-DAY THRU 1020-EXIT.
002610 1030-EXIT.  EXIT.
002620*
002630 1040-IS-LEAP-YEAR.
002640     MOVE     "N" TO WS-WK-LEAP-FLAG.
002650     DIVIDE   WS-WK-YEAR BY 400 GIVING WS-N400 REMAINDER WS-T1.
002660     DIVIDE   WS-WK-YEAR BY 4   GIVING WS-N4   REMAINDER WS-T2.
002670     DIVIDE   WS-WK-YEAR BY 100 GIVING WS-N100 REMAINDER WS-T3.
002680     IF       WS-T1 = ZERO
002690              MOVE "Y" TO WS-WK-LEAP-FLAG
002700     ELSE
002710              IF  WS-T2 = ZERO AND WS-T3 NOT = ZERO
002720                  MOVE "Y" TO WS-WK-LEAP-FLAG
002730              END-IF
002740     END-IF.
002750 1040-EXIT.  EXIT.
002760*
002770 1050-DAYS-IN-MONTH.
002780     MOVE     WD-DAYS-IN-MONTH (WS-WK-MONTH) TO WS-WK-DIM.
002790     IF       WS-WK-MONTH = 2 AND WS-WK-IS-LEAP
002800              MOVE 29 TO WS-WK-DIM.
002810 1050-EXIT.  EXIT.
002820*
002830*  ------------------------------------------------------------
002840*  CONSTRUCTORS
002850*  ------------------------------------------------------------
002860*
002870 2000-CONSTRUCT-MDY.
002880     MOVE     WD-1-MONTH TO WS-WK-MONTH.
002890     MOVE     WD-1-DAY   TO WS-WK-DAY.
002900     MOVE     WD-1-YEAR  TO WS-WK-YEAR.
002910     PERFORM  1030-VALIDATE-DATE THRU 1030-EXIT.
002920     IF       WD-ERROR-CODE NOT = ZERO
002930              GO TO 2000-EXIT.
002940     MOVE     "N" TO WD-1-NULL-FLAG.
002950 2000-EXIT.  EXIT.
002960*
002970*  Also serves function 13 (day-of-year OF a date) when entered
002980*  with WD-1-* already populated and WD-FUNCTION = 13 - see the
002990*  note at 2100-EXIT.
003000*
003010 2100-CONSTRUCT-DOY.
003020     IF       WD-FUNCTION = 13
003030              MOVE WD-1-MONTH TO WS-WK-MONTH
003040              MOVE WD-1-DAY   TO WS-WK-DAY
003050              MOVE WD-1-YEAR  TO WS-WK-YEAR
003060              PERFORM 1030-VALIDATE-DATE THRU 1030-EXIT
003070              IF  WD-ERROR-CODE NOT = ZERO
003080                  GO TO 2100-EXIT
003090              END-IF
003100              PERFORM 4100-DAY-OF-YEAR THRU 4100-EXIT
003110              MOVE WS-WK-DOY TO WD-DAY-OF-YEAR
003120              GO TO 2100-EXIT.
003130*
003140     MOVE     WD-1-YEAR TO WS-WK-YEAR.
003150     PERFORM  1000-VALIDATE-YEAR THRU 1000-EXIT.
003160     IF       WD-ERROR-CODE NOT = ZERO
003170              GO TO 2100-EXIT.
003180     PERFORM  1040-IS-LEAP-YEAR THRU 1040-EXIT.
003190     IF       WS-WK-IS-LEAP
003200              MOVE 366 TO WS-WK-DIY
003210     ELSE
003220              MOVE 365 TO WS-WK-DIY
003230     END-IF.
003240     IF       WD-DAY-OF-YEAR < 1 OR WD-DAY-OF-YEAR > WS-WK-DIY
003250              MOVE 104 TO WD-ERROR-CODE
003260              MOVE WD-DAY-OF-YEAR TO WS-ERR-NUM
003270              PERFORM 9000-NUM-TO-ARG THRU 9000-EXIT
003280              GO TO 2100-EXIT.
003290     MOVE     WD-DAY-OF-YEAR TO WS-WK-DOY.
003300     PERFORM  4200-DOY-TO-MDY THRU 4200-EXIT.
003310     MOVE     WS-WK-MONTH TO WD-1-MONTH.
003320     MOVE     WS-WK-DAY   TO WD-1-DAY.
003330     MOVE     WS-WK-YEAR  TO WD-1-YEAR.
003340     MOVE     "N" TO WD-1-NULL-FLAG.
003350 2100-EXIT.  EXIT.
003360*
003370 2200-CONSTRUCT-ABS.
003380     IF       WD-ABS-1 = ZERO
003390              MOVE ZERO TO WD-1-MONTH WD-1-DAY WD-1-YEAR
003400              MOVE "Y"  TO WD-1-NULL-FLAG
003410              GO TO 2200-EXIT.
003420     IF       WD-ABS-1 < WD-MIN-ABS-DATE OR WD-ABS-1 > WD-MAX-ABS-DATE
003430              MOVE 105 TO WD-ERROR-CODE
003440              MOVE WD-ABS-1 TO WS-ERR-NUM
003450              PERFORM 9000-NUM-TO-ARG THRU 9000-EXIT
003460              GO TO 2200-EXIT.
003470     MOVE     WD-ABS-1 TO WS-WK-ABS.
003480     PERFORM  4500-ABS-TO-DATE THRU 4500-EXIT.
003490     MOVE     WS-WK-MONTH TO WD-1-MONTH.
003500     MOVE     WS-WK-DAY   TO WD-1-DAY.
003510     MOVE     WS-WK-YEAR  TO WD-1-YEAR.
003520     MOVE     "N" TO WD-1-NULL-FLAG.
003530 2200-EXIT.  EXIT.
003540*
003550 2300-NORM-TO-ABS.
003560     IF       WD-1-NULL-FLAG = "Y"
003570              MOVE 112 TO WD-ERROR-CODE
003580              MOVE ZERO TO WD-ABS-1
003590              GO TO 2300-EXIT.
003600     MOVE     WD-1-MONTH TO WS-WK-MONTH.
003610     MOVE     WD-1-DAY   TO WS-WK-DAY.
003620     MOVE     WD-1-YEAR  TO WS-WK-YEAR.
003630     PERFORM  4000-DATE-TO-ABS THRU 4000-EXIT.
003640     MOVE     WS-WK-ABS  TO WD-ABS-1.
003650 2300-EXIT.  EXIT.
003660*
003670*  ------------------------------------------------------------
003680*  CONVERSION WORK-HORSES - ALL OPERATE ON WS-WK-* AND LEAVE
003690*  WD-ERROR-CODE SET ON ENTRY/EXIT
003700*  ------------------------------------------------------------
003710*
003720*  Date (WS-WK-MONTH/DAY/YEAR) to absolute (WS-WK-ABS).
003730*
003740 4000-DATE-TO-ABS.
003750     PERFORM  1030-VALIDATE-DATE THRU 1030-EXIT.
003760     IF       WD-ERROR-CODE NOT = ZERO
003770              MOVE ZERO TO WS-WK-ABS
003780              GO TO 4000-EXIT.
003790     PERFORM  4100-DAY-OF-YEAR THRU 4100-EXIT.
003800     COMPUTE  WS-WK-PY-YEAR = WS-WK-YEAR - 1.
003810     PERFORM  4300-DAYS-IN-PAST-YEARS THRU 4300-EXIT.
003820     COMPUTE  WS-WK-ABS = WS-WK-DOY + WS-WK-PY-DAYS.
003830     MOVE     ZERO TO WD-ERROR-CODE.
003840 4000-EXIT.  EXIT.
003850*
003860*  Julian day-of-year of WS-WK-MONTH/DAY/YEAR, result WS-WK-DOY.
003870*  Assumes WS-WK-YEAR/MONTH/DAY already validated by the caller.
003880*
003890 4100-DAY-OF-YEAR.
003900     PERFORM  1040-IS-LEAP-YEAR THRU 1040-EXIT.
003910     COMPUTE  WS-T1 = (367 * WS-WK-MONTH - 362) / 12.
003920     COMPUTE  WS-WK-DOY = WS-T1 + WS-WK-DAY.
003930     IF       WS-WK-IS-LEAP AND WS-WK-MONTH > 2
003940              SUBTRACT 1 FROM WS-WK-DOY
003950     END-IF.
003960     IF       (NOT WS-WK-IS-LEAP) AND WS-WK-MONTH > 2
003970              SUBTRACT 2 FROM WS-WK-DOY
003980     END-IF.
003990 4100-EXIT.  EXIT.
004000*
004010*  Invert a day-of-year (WS-WK-DOY) within WS-WK-YEAR back to
004020*  WS-WK-MONTH/WS-WK-DAY.  Walks the months table - at most 12
004030*  times round, so a straight PERFORM ... THRU ... UNTIL is used
004040*  rather than an intrinsic FUNCTION.
004050*
004060 4200-DOY-TO-MDY.
004070     PERFORM  1040-IS-LEAP-YEAR THRU 1040-EXIT.
004080     MOVE     1 TO WS-MONTH-IDX.
004090     PERFORM  4210-MONTH-STEP THRU 4210-EXIT
004100              UNTIL WS-MONTH-IDX > 12.
004110 4200-EXIT.  EXIT.
004120*
004130 4210-MONTH-STEP.
004140     MOVE     WS-MONTH-IDX TO WS-WK-MONTH.
004150     PERFORM  1050-DAYS-IN-MONTH THRU 1050-EXIT.
004160     IF       WS-WK-DOY <= WS-WK-DIM
004170              MOVE WS-WK-DOY TO WS-WK-DAY
004180              MOVE 13 TO WS-MONTH-IDX
004190              GO TO 4210-EXIT.
004200     SUBTRACT WS-WK-DIM FROM WS-WK-DOY.
004210     ADD      1 TO WS-MONTH-IDX.
004220 4210-EXIT.  EXIT.
004230*
004240*  Days in all years through 31-Dec of WS-WK-PY-YEAR, counted
004250*  from the 1600 epoch, result WS-WK-PY-DAYS.
004260*
004270 4300-DAYS-IN-PAST-YEARS.
004280     COMPUTE  WS-T1 = WS-WK-PY-YEAR - 1600.
004290     IF       WS-T1 <= ZERO
004300              MOVE ZERO TO WS-WK-PY-DAYS
004310              GO TO 4300-EXIT.
004320     COMPUTE  WS-T2 = WS-T1 / 4.
004330     COMPUTE  WS-T3 = WS-T1 / 100.
004340     COMPUTE  WS-WK-PY-DAYS = (365 * WS-T1) + WS-T2 - WS-T3.
004350     COMPUTE  WS-T2 = WS-T1 / 400.
004360     COMPUTE  WS-WK-PY-DAYS = WS-WK-PY-DAYS + WS-T2.
004370 4300-EXIT.  EXIT.
004380*
004390*  Absolute date (WS-WK-ABS) to year (WS-WK-YEAR), the inverse
004400*  of 4300/4000 using the 400/100/4/1 year-cycle breakdown.
004410*
004420 4400-YEAR-FROM-ABSOLUTE.
004430     COMPUTE  WS-D0   = WS-WK-ABS - 1.
004440     COMPUTE  WS-N400 = WS-D0 / 146097.
004450     COMPUTE  WS-D1   = WS-D0 - (WS-N400 * 146097).
004460     COMPUTE  WS-N100 = WS-D1 / 36524.
004470     COMPUTE  WS-D2   = WS-D1 - (WS-N100 * 36524).
004480     COMPUTE  WS-N4   = WS-D2 / 1461.
004490     COMPUTE  WS-D3   = WS-D2 - (WS-N4 * 1461).
004500     COMPUTE  WS-N1   = WS-D3 / 365.
004510     IF       WS-N100 = 4 OR WS-N1 = 4
004520              COMPUTE WS-WK-YEAR = (400 * WS-N400) + (100 * WS-N100)
004530                                  + (4 * WS-N4) + WS-N1 + 1600
004540     ELSE
004550              COMPUTE WS-WK-YEAR = (400 * WS-N400) + (100 * WS-N100)
004560                                  + (4 * WS-N4) + WS-N1 + 1601
004570     END-IF.
004580 4400-EXIT.  EXIT.
004590*
004600*  Absolute date (WS-WK-ABS) fully to month/day/year.
004610*
004620 4500-ABS-TO-DATE.
004630     PERFORM  4400-YEAR-FROM-ABSOLUTE THRU 4400-EXIT.
004640     COMPUTE  WS-WK-PY-YEAR = WS-WK-YEAR - 1.
004650     PERFORM  4300-DAYS-IN-PAST-YEARS THRU 4300-EXIT.
004660     COMPUTE  WS-WK-DOY = WS-WK-ABS - WS-WK-PY-DAYS.
004670     PERFORM  4200-DOY-TO-MDY THRU 4200-EXIT.
004680 4500-EXIT.  EXIT.
004690*
004700*  ------------------------------------------------------------
004710*  ARITHMETIC AND COMPARISON ENTRY POINTS
004720*  ------------------------------------------------------------
004730*
004740 5000-ADD-DAYS.
004750     COMPUTE  WS-WK-SIGNED-ABS = WD-ABS-1 + WD-ADD-DAYS.
004760     IF       WS-WK-SIGNED-ABS < WD-MIN-ABS-DATE
004770         OR   WS-WK-SIGNED-ABS > WD-MAX-ABS-DATE
004780              MOVE 105 TO WD-ERROR-CODE
004790              MOVE ZERO TO WD-ABS-2
004800     ELSE
004810              MOVE WS-WK-SIGNED-ABS TO WD-ABS-2
004820     END-IF.
004830 5000-EXIT.  EXIT.
004840*
004850 5100-INCREMENT.
004860     IF       WD-1-NULL-FLAG = "Y"
004870              MOVE 112 TO WD-ERROR-CODE
004880              GO TO 5100-EXIT.
004890     MOVE     WD-1-MONTH TO WS-WK-MONTH.
004900     MOVE     WD-1-DAY   TO WS-WK-DAY.
004910     MOVE     WD-1-YEAR  TO WS-WK-YEAR.
004920     PERFORM  4000-DATE-TO-ABS THRU 4000-EXIT.
004930     IF       WD-ERROR-CODE NOT = ZERO
004940              GO TO 5100-EXIT.
004950     IF       WS-WK-ABS = WD-MAX-ABS-DATE
004960              MOVE 110 TO WD-ERROR-CODE
004970              GO TO 5100-EXIT.
004980     ADD      1 TO WS-WK-ABS.
004990     PERFORM  4500-ABS-TO-DATE THRU 4500-EXIT.
005000     MOVE     WS-WK-MONTH TO WD-1-MONTH.
005010     MOVE     WS-WK-DAY   TO WD-1-DAY.
005020     MOVE     WS-WK-YEAR  TO WD-1-YEAR.
005030 5100-EXIT.  EXIT.
005040*
005050 5200-DECREMENT.
005060     IF       WD-1-NULL-FLAG = "Y"
005070              MOVE 112 TO WD-ERROR-CODE
005080              GO TO 5200-EXIT.
005090     MOVE     WD-1-MONTH TO WS-WK-MONTH.
005100     MOVE     WD-1-DAY   TO WS-WK-DAY.
005110     MOVE     WD-1-YEAR  TO WS-WK-YEAR.
005120     PERFORM  4000-DATE-TO-ABS THRU 4000-EXIT.
005130     IF       WD-ERROR-CODE NOT = ZERO
005140              GO TO 5200-EXIT.
005150     IF       WS-WK-ABS = WD-MIN-ABS-DATE
005160              MOVE 111 TO WD-ERROR-CODE
005170              GO TO 5200-EXIT.
005180     SUBTRACT 1 FROM WS-WK-ABS.
005190     PERFORM  4500-ABS-TO-DATE THRU 4500-EXIT.
005200     MOVE     WS-WK-MONTH TO WD-1-MONTH.
005210     MOVE     WS-WK-DAY   TO WD-1-DAY.
005220     MOVE     WS-WK-YEAR  TO WD-1-YEAR.
005230 5200-EXIT.  EXIT.
005240*
005250 5300-DIFFERENCE.
005260     IF       WD-1-NULL-FLAG = "Y" OR WD-2-NULL-FLAG = "Y"
005270              MOVE 112 TO WD-ERROR-CODE
005280              GO TO 5300-EXIT.
005290     MOVE     WD-1-MONTH TO WS-WK-MONTH.
005300     MOVE     WD-1-DAY   TO WS-WK-DAY.
005310     MOVE     WD-1-YEAR  TO WS-WK-YEAR.
005320     PERFORM  4000-DATE-TO-ABS THRU 4000-EXIT.
005330     IF       WD-ERROR-CODE NOT = ZERO
005340              GO TO 5300-EXIT.
005350     MOVE     WS-WK-ABS TO WS-ABS-A.
005360     MOVE     WD-2-MONTH TO WS-WK-MONTH.
005370     MOVE     WD-2-DAY   TO WS-WK-DAY.
005380     MOVE     WD-2-YEAR  TO WS-WK-YEAR.
005390     PERFORM  4000-DATE-TO-ABS THRU 4000-EXIT.
005400     IF       WD-ERROR-CODE NOT = ZERO
005410              GO TO 5300-EXIT.
005420     MOVE     WS-WK-ABS TO WS-ABS-B.
005430     COMPUTE  WD-DIFF-DAYS = WS-ABS-A - WS-ABS-B.
005440 5300-EXIT.  EXIT.
005450*
005460 5400-DAY-OF-WEEK.
005470     IF       WD-1-NULL-FLAG = "Y"
005480              MOVE 112 TO WD-ERROR-CODE
005490              GO TO 5400-EXIT.
005500     MOVE     WD-1-MONTH TO WS-WK-MONTH.
005510     MOVE     WD-1-DAY   TO WS-WK-DAY.
005520     MOVE     WD-1-YEAR  TO WS-WK-YEAR.
005530     PERFORM  4000-DATE-TO-ABS THRU 4000-EXIT.
005540     IF       WD-ERROR-CODE NOT = ZERO
005550              GO TO 5400-EXIT.
005560     DIVIDE   WS-WK-ABS BY 7 GIVING WS-DOW-QUOT
005570              REMAINDER WD-DAY-OF-WEEK.
005580 5400-EXIT.  EXIT.
005590*
005600*  CompareTo - note the sign convention is the WayDate one, NOT
005610*  the usual one: result is -1 when date-2 is the LATER date.
005620*
005630 6000-COMPARE-DATES.
005640     IF       WD-1-NULL-FLAG = "Y" AND WD-2-NULL-FLAG = "Y"
005650              MOVE ZERO TO WD-COMPARE-RESULT
005660              GO TO 6000-EXIT.
005670     IF       WD-1-NULL-FLAG = "Y"
005680              MOVE ZERO TO WS-ABS-A
005690     ELSE
005700              MOVE WD-1-MONTH TO WS-WK-MONTH
005710              MOVE WD-1-DAY   TO WS-WK-DAY
005720              MOVE WD-1-YEAR  TO WS-WK-YEAR
005730              PERFORM 4000-DATE-TO-ABS THRU 4000-EXIT
005740              IF  WD-ERROR-CODE NOT = ZERO
005750                  GO TO 6000-EXIT
005760              END-IF
005770              MOVE WS-WK-ABS TO WS-ABS-A
005780     END-IF.
005790     IF       WD-2-NULL-FLAG = "Y"
005800              MOVE ZERO TO WS-ABS-B
005810     ELSE
005820              MOVE WD-2-MONTH TO WS-WK-MONTH
005830              MOVE WD-2-DAY   TO WS-WK-DAY
005840              MOVE WD-2-YEAR  TO WS-WK-YEAR
005850              PERFORM 4000-DATE-TO-ABS THRU 4000-EXIT
005860              IF  WD-ERROR-CODE NOT = ZERO
005870                  GO TO 6000-EXIT
005880              END-IF
005890              MOVE WS-WK-ABS TO WS-ABS-B
005900     END-IF.
005910     EVALUATE TRUE
005920         WHEN WS-ABS-B > WS-ABS-A   MOVE -1 TO WD-COMPARE-RESULT
005930         WHEN WS-ABS-B < WS-ABS-A   MOVE  1 TO WD-COMPARE-RESULT
005940         WHEN OTHER                MOVE  0 TO WD-COMPARE-RESULT
005950     END-EVALUATE.
005960 6000-EXIT.  EXIT.
005970*
005980*  ------------------------------------------------------------
005990*  DISPLAY FORMATTING
006000*  ------------------------------------------------------------
006010*
006020 7000-FORMAT-DISPLAY.
006030     IF       WD-1-NULL-FLAG = "Y"
006040              MOVE 112 TO WD-ERROR-CODE
006050              GO TO 7000-EXIT.
006060     MOVE     WD-1-MONTH TO WS-WK-MONTH.
006070     MOVE     WD-1-DAY   TO WS-WK-DAY.
006080     MOVE     WD-1-YEAR  TO WS-WK-YEAR.
006090     PERFORM  1030-VALIDATE-DATE THRU 1030-EXIT.
006100     IF       WD-ERROR-CODE NOT = ZERO
006110              GO TO 7000-EXIT.
006120     MOVE     WD-1-DAY TO WS-DISP-DAY.
006130     MOVE     WD-MONTH-NAME (WD-1-MONTH) TO WS-DISP-MONTH.
006140     MOVE     WD-1-YEAR TO WS-DISP-YEAR.
006150     MOVE     WS-DISPLAY-REDEF TO WD-DISPLAY-TEXT.
006160 7000-EXIT.  EXIT.
006170*
006180 7100-FORMAT-ISO.
006190     IF       WD-1-NULL-FLAG = "Y"
006200              MOVE 112 TO WD-ERROR-CODE
006210              GO TO 7100-EXIT.
006220     MOVE     WD-1-MONTH TO WS-WK-MONTH.
006230     MOVE     WD-1-DAY   TO WS-WK-DAY.
006240     MOVE     WD-1-YEAR  TO WS-WK-YEAR.
006250     PERFORM  1030-VALIDATE-DATE THRU 1030-EXIT.
006260     IF       WD-ERROR-CODE NOT = ZERO
006270              GO TO 7100-EXIT.
006280     MOVE     WD-1-YEAR  TO WS-ISO-YEAR.
006290     MOVE     WD-1-MONTH TO WS-ISO-MONTH.
006300     MOVE     WD-1-DAY   TO WS-ISO-DAY.
006310     MOVE     WS-ISO-REDEF TO WD-ISO-TEXT.
006320 7100-EXIT.  EXIT.
006330*
006340*  ------------------------------------------------------------
006350*  COMMON SUBSTITUTION ARGUMENT BUILDER
006360*  ------------------------------------------------------------
006370*
006380 9000-NUM-TO-ARG.
006390     MOVE     WS-ERR-NUM TO WS-ERR-NUM-EDIT.
006400     MOVE     WS-ERR-NUM-EDIT TO WD-ERROR-ARG.
006410 9000-EXIT.  EXIT.
