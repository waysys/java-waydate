000100*****************************************************************
000110*                                                                *
000120*    ENVIRONMENT DIVISION COMMON ENTRIES - ALL WAYDATE MODULES   *
000130*                                                                *
000140*****************************************************************
000150*
000160* Author.          V B Coen FBCS, FIDM, FIDPM.
000170* Installation.    Applewood Computers.
000180* Remarks.         Common CONFIGURATION SECTION copied into every
000190*                  WayDate/Holiday/Error-Message module so that all
000200*                  of them compile against the one set of switches.
000210*
000220* Changes:
000230* 02/11/82 vbc -        First written, for common-maps family.
000240* 29/01/09 vbc -        Migration to Open Cobol/GnuCobol.
000250* 16/04/24 vbc          Copyright notice update superseding all
000260*                       previous notices.
000270* 14/10/25 vbc - 1.0.00 Extended for use by the WayDate (mapsNN) family
000280*                       of date and holiday utility modules.
000290*
000300 CONFIGURATION SECTION.
000310*----------------------
000320*
000330 SOURCE-COMPUTER.        IBM-370.
000340 OBJECT-COMPUTER.        IBM-370.
000350*
000360 SPECIAL-NAMES.
000370     C01 IS TOP-OF-FORM
000380     CLASS WD-NUMERIC-CLASS  IS "0" THRU "9"
000390     UPSI-0 IS WD-TEST-SWITCH
000400         ON STATUS IS WD-TEST-MODE
000410         OFF STATUS IS WD-PRODUCTION-MODE.
000420*
