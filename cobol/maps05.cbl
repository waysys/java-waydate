000100*****************************************************************
000110*                                                               *
000120*                WAYDATE  -  HOLIDAY CALCULATOR MODULE         *
000130*        TEN US FEDERAL/BANKING HOLIDAYS, FIXED-DATE,          *
000140*             NTH-WEEKDAY AND EASTER, PLUS OBSERVANCE          *
000150*                                                               *
000160*****************************************************************
000170*
000180 IDENTIFICATION          DIVISION.
000190*=======================
000200*
000210*
000220     PROGRAM-ID.         MAPS05.
000230*
000240     AUTHOR.             V B COEN FBCS, FIDM, FIDPM.
000250*
000260     INSTALLATION.       APPLEWOOD COMPUTERS.
000270*
000280     DATE-WRITTEN.       14/10/1985.
000290*
000300     DATE-COMPILED.
000310*
000320     SECURITY.           COPYRIGHT (C) 1976-2026, VINCENT BRYAN COEN.
000330*                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000340*                        LICENSE.  SEE THE FILE COPYING FOR DETAILS.
000350*
000360*    REMARKS.            RETURNS THE CALENDAR DATE OF ANY OF TEN
000370*                        NAMED US HOLIDAYS FOR A GIVEN YEAR, WITH
000380*                        THE USUAL SATURDAY/SUNDAY OBSERVANCE SHIFT
000390*                        APPLIED WHEN ASKED FOR.  PART OF THE
000400*                        WAYDATE FAMILY OF ROUTINES (MAPS04/05/06).
000410*
000420*    VERSION.            SEE PROG-NAME IN WS.
000430*
000440*    CALLED MODULES.     MAPS04 (DATE ENGINE).
000450*
000460*    ERROR MESSAGES USED.
000470*                        103, 106.  (MAPS05 ITSELF ONLY SETS THE
000480*                        ERROR-CODE; THE CALLER DECIDES WHETHER TO
000490*                        TEXT IT VIA MAPS06.)
000500*
000510* CHANGES:
000520* 14/10/85 vbc - 1.00   First written - New Year, Independence Day
000530*                       and Christmas only, for the old payroll
000540*                       bank-holiday suppress list.
000550* 03/05/88 vbc - 1.01   Added Memorial Day, Labor Day and Columbus
000560*                       Day (last Monday/first Monday/second Monday
000570*                       rules) for the wider US payroll rollout.
000580* 27/11/91 vbc - 1.02   Added Thanksgiving (fourth Thursday).
000590* 19/02/96 vbc - 1.03   Added Washington's Birthday and Easter -
000600*                       Easter via the Gauss paschal-moon method,
000610*                       checked against the 1996-2010 almanac.
000620* 05/02/02 vbc - 1.04   Y2K follow-up - re-verified the Easter
000630*                       century/epact tables carry correctly past
000640*                       2000, no change required.
000650* 16/01/06 vbc - 1.05   Added Martin Luther King Day and Veterans
000660*                       Day to complete the ten-holiday set.
000670* 29/01/09 vbc - 1.10   Migration to Open Cobol/GnuCobol.
000680* 16/04/24 vbc          Copyright notice update superseding all
000690*                       previous notices.
000700* 19/09/25 vbc - 3.3.00 Version update and builds reset.
000710* 14/10/25 vbc - 2.0.00 Rebuilt as the WayDate holiday calculator -
000720*                       one entry point, WH-Holiday-Code selects
000730*                       the holiday, WH-Observed-Flag asks for the
000740*                       weekend shift.  Old separate per-holiday
000750*                       entry points retired.
000760* 20/11/25 vbc - 2.0.01 Range check on WH-Year now matches the
000770*                       WayDate [1601,3999] range exactly, not the
000780*                       old hard-coded 1900 cutoff.
000790* 13/11/25 vbc          Capitalise vars, paragraphs etc.
000800* 04/12/25 vbc - 2.0.02 Easter rebuilt on the century/shifted-epact/
000810*                       adjusted-epact/paschal-moon construction,
000820*                       sharing 4200-ON-OR-BEFORE (via the new
000830*                       4300-ON-OR-AFTER) with the Nth-weekday
000840*                       paragraphs instead of computing the month
000850*                       and day independently.
000860*
000870*************************************************************************
000880*
000890* Copyright Notice.
000900* ****************
000910*
000920* This notice supersedes all prior copyright notices, updated 2024-04-16.
000930*
000940* These files and programs are part of the Applewood Computers Accounting
000950* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
000960*
000970* This program is now free software; you can redistribute it and/or
000980* modify it under the terms listed here and of the GNU General Public
000990* License as published by the Free Software Foundation; version 3
001000* for PERSONAL USAGE ONLY and that includes for use within a business but
001010* EXCLUDES repackaging or for Resale, Rental or Hire in ANY way.
001020*
001030* ACAS is distributed in the hope that it will be useful, but WITHOUT
001040* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
001050* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
001060* for more details.
001070*
001080*************************************************************************
001090*
001100 ENVIRONMENT             DIVISION.
001110*=======================
001120*
001130 COPY "ENVDIV.COB".
001140 INPUT-OUTPUT            SECTION.
001150*
001160 DATA                    DIVISION.
001170*=======================
001180 WORKING-STORAGE SECTION.
001190*-----------------------
001200*
001210 77  WS-ERR-NUM            PIC S9(07)  COMP.
001220*
001230 01  PROG-NAME             PIC X(15)   VALUE "MAPS05 (2.0.01)".
001240*
001250 COPY "WSDATE1.COB".
001260*
001270*  The Maps04-WS area below is used purely as the CALL argument to
001280*  MAPS04 - it is NOT the linkage area of this program (that is
001290*  Maps05-WS, copied into the LINKAGE SECTION further down).
001300*
001310 COPY "WSMAPS04.COB".
001320*
001330*  Month/day working pair for the holiday currently being built,
001340*  and its packed equivalent - used when tracing a run under the
001350*  UPSI-0 test switch (see ENVDIV.COB).
001360*
001370 01  WS-MONTH-DAY-GROUP.
001380     03  WS-MD-MONTH       PIC 9(02).
001390     03  WS-MD-DAY         PIC 9(02).
001400 01  WS-MONTH-DAY-FLAT     REDEFINES WS-MONTH-DAY-GROUP
001410                           PIC 9(04).
001420*
001430*  Nth-weekday-of-month working fields - MK, WB, MD, LD, CD and TG
001440*  are all "Nth DOW of month" holidays, only the month, day-of-week
001450*  and ordinal differ, so one pair of paragraphs serves all six.
001460*
001470 01  WS-NTH-WEEKDAY-WORK.
001480     03  WS-NW-MONTH       PIC 9(02).
001490     03  WS-NW-DOW         PIC 9(01).
001500     03  WS-NW-ORDINAL     PIC 9(01).
001510         88  WS-NW-IS-LAST         VALUE 9.
001520*
001530*  Get-date-on-or-before/after/before working numbers - all plain
001540*  absolute-date arithmetic, done here rather than via another call
001550*  to MAPS04 since it is nothing more than abs date +/- a remainder.
001560*
001570 01  WS-DOW-CALC-NUMBERS.
001580     03  WS-ABS-WORK       PIC S9(07)  COMP.
001590     03  WS-ABS-D1         PIC S9(07)  COMP.
001600     03  WS-ABS-STEP       PIC S9(07)  COMP.
001610     03  WS-ABS-BASE       PIC S9(07)  COMP.
001620     03  WS-ABS-REM        PIC S9(05)  COMP.
001630     03  WS-ABS-RESULT     PIC S9(07)  COMP.
001640*
001650*  Easter working numbers - century/epact method.  WS-EASTER-
001660*  WORK-FLAT is a trace view only, nothing computes off it.
001670*
001680 01  WS-EASTER-WORK-GROUP.
001690     03  WS-EASTER-YEAR    PIC 9(04).
001700     03  WS-EASTER-CENT    PIC 9(02).
001710 01  WS-EASTER-WORK-FLAT   REDEFINES WS-EASTER-WORK-GROUP
001720                           PIC 9(06).
001730*
001740*  Century, shifted/adjusted epact and the resulting paschal-moon
001750*  absolute date, named to match the almanac reference this
001760*  paragraph is checked against (see the change log below).
001770 01  WS-EASTER-NUMBERS.
001780     03  WS-E-CENTURY       PIC S9(05)  COMP.
001790     03  WS-E-YEAR-MOD-19   PIC S9(05)  COMP.
001800     03  WS-E-TEMP-A        PIC S9(05)  COMP.
001810     03  WS-E-TEMP-B        PIC S9(05)  COMP.
001820     03  WS-E-PRE           PIC S9(07)  COMP.
001830     03  WS-E-Q             PIC S9(05)  COMP.
001840     03  WS-E-SHIFTED-EPACT PIC S9(05)  COMP.
001850     03  WS-E-ADJUSTED-EPACT PIC S9(05)  COMP.
001860     03  WS-E-PASCHAL-ABS   PIC S9(07)  COMP.
001870*
001880*  Holiday result, before any observance shift is applied, held in
001890*  a flat packed view purely for the test-switch trace DISPLAY.
001900*
001910 01  WS-RESULT-DISPLAY-GROUP.
001920     03  WS-RD-DD          PIC 99.
001930     03  WS-RD-MM          PIC 99.
001940     03  WS-RD-CCYY        PIC 9(04).
001950 01  WS-RESULT-DISPLAY-FLAT REDEFINES WS-RESULT-DISPLAY-GROUP
001960                           PIC 9(08).
001970*
001980 01  WS-ERR-NUM-EDIT        PIC -(06)9.
001990*
002000 LINKAGE                 SECTION.
002010*-----------------------
002020*
002030 COPY "WSMAPS05.COB".
002040*
002050 PROCEDURE DIVISION      USING MAPS05-WS.
002060*========================================
002070*
002080 0000-MAIN-CONTROL.
002090     MOVE     ZERO    TO  WH-ERROR-CODE.
002100     MOVE     SPACES  TO  WH-ERROR-ARG.
002110     IF       WH-YEAR  <  WD-MIN-YEAR  OR
002120              WH-YEAR  >  WD-MAX-YEAR
002130              MOVE  103               TO  WH-ERROR-CODE
002140              MOVE  WH-YEAR           TO  WS-ERR-NUM
002150              PERFORM  9000-NUM-TO-ARG  THRU  9000-EXIT
002160              GO TO  9900-MAIN-EXIT
002170     END-IF.
002180     PERFORM  2000-SELECT-HOLIDAY  THRU  2000-EXIT.
002190     IF       WH-ERROR-CODE = ZERO  AND  WH-WANT-OBSERVED
002200              PERFORM  6000-OBSERVED-HOLIDAY  THRU  6000-EXIT
002210     END-IF.
002220     IF       WD-TEST-MODE
002230              MOVE  WH-RD-Day    TO  WS-RD-DD
002240              MOVE  WH-RD-Month  TO  WS-RD-MM
002250              MOVE  WH-RD-Year   TO  WS-RD-CCYY
002260              DISPLAY  "MAPS05 " WH-HOLIDAY-CODE " " WH-YEAR
002270                       " = " WS-RESULT-DISPLAY-FLAT
002280                       " ERR " WH-ERROR-CODE
002290     END-IF.
002300 9900-MAIN-EXIT.
002310     EXIT     PROGRAM.
002320*
002330*  ------------------------------------------------------------
002340*  HOLIDAY SELECTION - DISPATCH BY THE TWO-CHARACTER CODE
002350*  ------------------------------------------------------------
002360*
002370 2000-SELECT-HOLIDAY.
002380     EVALUATE WH-HOLIDAY-CODE
002390         WHEN "NY"   MOVE  01  TO  WS-MD-MONTH
002400                      MOVE  01  TO  WS-MD-DAY
002410                      PERFORM  3000-FIXED-DATE-HOLIDAY  THRU  3000-EXIT
002420         WHEN "ID"   MOVE  07  TO  WS-MD-MONTH
002430                      MOVE  04  TO  WS-MD-DAY
002440                      PERFORM  3000-FIXED-DATE-HOLIDAY  THRU  3000-EXIT
002450         WHEN "VD"   MOVE  11  TO  WS-MD-MONTH
002460                      MOVE  11  TO  WS-MD-DAY
002470                      PERFORM  3000-FIXED-DATE-HOLIDAY  THRU  3000-EXIT
002480         WHEN "CM"   MOVE  12  TO  WS-MD-MONTH
002490                      MOVE  25  TO  WS-MD-DAY
002500                      PERFORM  3000-FIXED-DATE-HOLIDAY  THRU  3000-EXIT
002510         WHEN "MK"   MOVE  01  TO  WS-NW-MONTH
002520                      MOVE  01  TO  WS-NW-DOW
002530                      MOVE  03  TO  WS-NW-ORDINAL
002540                      PERFORM  4000-NTH-WEEKDAY-HOLIDAY THRU 4000-EXIT
002550         WHEN "WB"   MOVE  02  TO  WS-NW-MONTH
002560                      MOVE  01  TO  WS-NW-DOW
002570                      MOVE  03  TO  WS-NW-ORDINAL
002580                      PERFORM  4000-NTH-WEEKDAY-HOLIDAY THRU 4000-EXIT
002590         WHEN "MD"   MOVE  05  TO  WS-NW-MONTH
002600                      MOVE  01  TO  WS-NW-DOW
002610                      MOVE  09  TO  WS-NW-ORDINAL
002620                      PERFORM  4000-NTH-WEEKDAY-HOLIDAY THRU 4000-EXIT
002630         WHEN "LD"   MOVE  09  TO  WS-NW-MONTH
002640                      MOVE  01  TO  WS-NW-DOW
002650                      MOVE  01  TO  WS-NW-ORDINAL
002660                      PERFORM  4000-NTH-WEEKDAY-HOLIDAY THRU 4000-EXIT
002670         WHEN "CD"   MOVE  10  TO  WS-NW-MONTH
002680                      MOVE  01  TO  WS-NW-DOW
002690                      MOVE  02  TO  WS-NW-ORDINAL
002700                      PERFORM  4000-NTH-WEEKDAY-HOLIDAY THRU 4000-EXIT
002710         WHEN "TG"   MOVE  11  TO  WS-NW-MONTH
002720                      MOVE  04  TO  WS-NW-DOW
002730                      MOVE  04  TO  WS-NW-ORDINAL
002740                      PERFORM  4000-NTH-WEEKDAY-HOLIDAY THRU 4000-EXIT
002750         WHEN "EA"   PERFORM  5000-EASTER-HOLIDAY  THRU  5000-EXIT
002760         WHEN OTHER  MOVE  108              TO  WH-ERROR-CODE
002770                      MOVE  WH-HOLIDAY-CODE  TO  WH-ERROR-ARG (1:2)
002780     END-EVALUATE.
002790 2000-EXIT.
002800     EXIT.
002810*
002820*  ------------------------------------------------------------
002830*  FIXED-DATE HOLIDAYS - NEW YEAR, INDEPENDENCE, VETERANS,
002840*  CHRISTMAS - CONSTRUCT DIRECTLY FROM THE LITERAL MONTH/DAY
002850*  ------------------------------------------------------------
002860*
002870*  Fixed-date holidays never need validating - Jan 1, Jul 4, Nov 11
002880*  and Dec 25 are valid in every year in range - so the result is
002890*  built directly, with no call to MAPS04 needed.
002900 3000-FIXED-DATE-HOLIDAY.
002910     MOVE     WS-MD-MONTH  TO  WH-RD-Month.
002920     MOVE     WS-MD-DAY    TO  WH-RD-Day.
002930     MOVE     WH-YEAR      TO  WH-RD-Year.
002940     MOVE     "N"          TO  WH-RD-Null-Flag.
002950 3000-EXIT.
002960     EXIT.
002970*
002980*  ------------------------------------------------------------
002990*  NTH-WEEKDAY-OF-MONTH HOLIDAYS - MLK, WASHINGTON'S BIRTHDAY,
003000*  MEMORIAL, LABOR, COLUMBUS, THANKSGIVING.  WS-NW-ORDINAL = 9
003010*  MEANS "LAST", OTHERWISE IT IS THE 1ST/2ND/3RD/4TH OCCURRENCE.
003020*  FIND THE FIRST WS-NW-DOW ON OR AFTER THE 1ST OF THE MONTH,
003030*  THEN STEP ON (WS-NW-ORDINAL - 1) WEEKS; "LAST" WORKS BACK
003040*  FROM THE 1ST OF THE FOLLOWING MONTH INSTEAD.
003050*  ------------------------------------------------------------
003060*
003070 4000-NTH-WEEKDAY-HOLIDAY.
003080     MOVE     WS-NW-MONTH  TO  WD-1-MONTH.
003090     MOVE     01           TO  WD-1-DAY.
003100     MOVE     WH-YEAR      TO  WD-1-YEAR.
003110     MOVE     "N"          TO  WD-1-NULL-FLAG.
003120     MOVE     04           TO  WD-FUNCTION.
003130     CALL     "MAPS04"  USING  MAPS04-WS.
003140     MOVE     WD-ABS-1     TO  WS-ABS-BASE.
003150*
003160     IF       WS-NW-IS-LAST
003170              PERFORM  4100-LAST-DAY-OF-NW-MONTH  THRU  4100-EXIT
003180              MOVE     WS-ABS-WORK   TO  WS-ABS-RESULT
003190     ELSE
003200              COMPUTE  WS-ABS-WORK  = WS-ABS-BASE + 6
003210              PERFORM  4200-ON-OR-BEFORE  THRU  4200-EXIT
003220              COMPUTE  WS-ABS-RESULT = WS-ABS-RESULT
003230                                      + ((WS-NW-ORDINAL - 1) * 7)
003240     END-IF.
003250*
003260     MOVE     03           TO  WD-FUNCTION.
003270     MOVE     WS-ABS-RESULT TO  WD-ABS-1.
003280     CALL     "MAPS04"  USING  MAPS04-WS.
003290     MOVE     WD-1-MONTH   TO  WH-RD-Month.
003300     MOVE     WD-1-DAY     TO  WH-RD-Day.
003310     MOVE     WD-1-YEAR    TO  WH-RD-Year.
003320     MOVE     "N"          TO  WH-RD-Null-Flag.
003330 4000-EXIT.
003340     EXIT.
003350*
003360 4100-LAST-DAY-OF-NW-MONTH.
003370*  Steps WS-ABS-BASE (the 1st of WS-NW-MONTH) on to the 1st of the
003380*  following month, back one day to land on the last day of the
003390*  month (handles the December roll into next year too), then
003400*  back on to the latest WS-NW-DOW on or before that day.
003410     MOVE     WS-ABS-BASE  TO  WD-ABS-1.
003420     MOVE     03           TO  WD-FUNCTION.
003430     CALL     "MAPS04"  USING  MAPS04-WS.
003440     ADD      1            TO  WD-1-MONTH.
003450     IF       WD-1-MONTH  >  12
003460              MOVE  01          TO  WD-1-MONTH
003470              ADD   1           TO  WD-1-YEAR
003480     END-IF.
003490     MOVE     01           TO  WD-1-DAY.
003500     MOVE     04           TO  WD-FUNCTION.
003510     CALL     "MAPS04"  USING  MAPS04-WS.
003520     MOVE     07           TO  WD-FUNCTION.
003530     CALL     "MAPS04"  USING  MAPS04-WS.
003540     MOVE     04           TO  WD-FUNCTION.
003550     CALL     "MAPS04"  USING  MAPS04-WS.
003560     MOVE     WD-ABS-1     TO  WS-ABS-WORK.
003570     PERFORM  4200-ON-OR-BEFORE  THRU  4200-EXIT.
003580     MOVE     WS-ABS-RESULT  TO  WS-ABS-WORK.
003590 4100-EXIT.
003600     EXIT.
003610*
003620*  ------------------------------------------------------------
003630*  GET-DATE-ON-DAY-OF-WEEK-ON-OR-BEFORE - PLAIN ABSOLUTE-DATE
003640*  ARITHMETIC, NO NEED TO CALL MAPS04 FOR THIS.  DAY-OF-WEEK OF
003650*  ABSOLUTE DATE N IS SIMPLY N MOD 7 (0=SUNDAY).  ON-OR-AFTER IS
003660*  GOT FROM THE SAME PARAGRAPH BY ADDING 6 TO THE DATE FIRST -
003670*  SEE 4000-NTH-WEEKDAY-HOLIDAY ABOVE.  4300-ON-OR-AFTER BELOW
003680*  ADDS 7 INSTEAD, FOR THE STRICTLY-AFTER CASE EASTER NEEDS.
003690*  ------------------------------------------------------------
003700*
003710 4200-ON-OR-BEFORE.
003720     COMPUTE  WS-ABS-D1 = WS-ABS-WORK - WS-NW-DOW.
003730     DIVIDE   WS-ABS-D1  BY  7  GIVING  WS-ABS-STEP
003740                                REMAINDER  WS-ABS-REM.
003750     IF       WS-ABS-REM  <  0
003760              ADD  7  TO  WS-ABS-REM
003770     END-IF.
003780     COMPUTE  WS-ABS-RESULT = WS-ABS-WORK - WS-ABS-REM.
003790 4200-EXIT.
003800     EXIT.
003810*
003820*  ------------------------------------------------------------
003830*  GET-DATE-ON-DAY-OF-WEEK-AFTER - THE DATE (STRICTLY LATER THAN
003840*  WS-ABS-WORK, NEVER WS-ABS-WORK ITSELF) ON WHICH WS-NW-DOW NEXT
003850*  FALLS.  ADDING 7 FIRST AND THEN FINDING ON-OR-BEFORE GIVES
003860*  EXACTLY THAT - IF WS-ABS-WORK'S OWN DAY ALREADY MATCHES
003870*  WS-NW-DOW THE RESULT STILL LANDS A FULL WEEK ON, NOT ON
003880*  WS-ABS-WORK ITSELF.  USED BY 5000-EASTER-HOLIDAY BELOW.
003890*  ------------------------------------------------------------
003900*
003910 4300-ON-OR-AFTER.
003920     ADD      7  TO  WS-ABS-WORK.
003930     PERFORM  4200-ON-OR-BEFORE  THRU  4200-EXIT.
003940 4300-EXIT.
003950     EXIT.
003960*
003970*  ------------------------------------------------------------
003980*  EASTER - CENTURY/EPACT METHOD, GREGORIAN CALENDAR ONLY.  THE
003990*  PASCHAL MOON IS 19-APRIL OF THE YEAR LESS THE ADJUSTED EPACT;
004000*  EASTER IS THE FIRST SUNDAY STRICTLY AFTER THE PASCHAL MOON,
004010*  FOUND VIA 4300-ON-OR-AFTER ABOVE (WS-NW-DOW = 0 = SUNDAY).
004020*  ------------------------------------------------------------
004030*
004040 5000-EASTER-HOLIDAY.
004050     MOVE     WH-YEAR      TO  WS-EASTER-YEAR.
004060     COMPUTE  WS-E-CENTURY = (WH-YEAR / 100) + 1.
004070     MOVE     WS-E-CENTURY  TO  WS-EASTER-CENT.
004080     DIVIDE   WH-YEAR  BY  19  GIVING  WS-E-Q
004090                              REMAINDER  WS-E-YEAR-MOD-19.
004100*
004110*    SHIFTED EPACT = (14 + 11*(YEAR MOD 19) - (3*CENTURY/4)
004120*                        + ((5 + 8*CENTURY)/25))  MOD 30.
004130     COMPUTE  WS-E-TEMP-A = (3 * WS-E-CENTURY) / 4.
004140     COMPUTE  WS-E-TEMP-B = (5 + (8 * WS-E-CENTURY)) / 25.
004150     COMPUTE  WS-E-PRE = 14 + (11 * WS-E-YEAR-MOD-19)
004160                            - WS-E-TEMP-A + WS-E-TEMP-B.
004170     DIVIDE   WS-E-PRE  BY  30  GIVING  WS-E-Q
004180                              REMAINDER  WS-E-SHIFTED-EPACT.
004190     IF       WS-E-SHIFTED-EPACT  <  0
004200              ADD  30  TO  WS-E-SHIFTED-EPACT
004210     END-IF.
004220*
004230*    ADJUSTED EPACT - BUMP BY ONE WHEN THE SHIFTED EPACT WOULD
004240*    OTHERWISE LAND THE PASCHAL MOON ON 20-APRIL, OR ON 19-APRIL
004250*    WITH A GOLDEN NUMBER PAST 11.
004260     IF       WS-E-SHIFTED-EPACT = 0
004270         OR  (WS-E-SHIFTED-EPACT = 1 AND WS-E-YEAR-MOD-19 > 10)
004280              COMPUTE  WS-E-ADJUSTED-EPACT = WS-E-SHIFTED-EPACT + 1
004290     ELSE
004300              MOVE  WS-E-SHIFTED-EPACT  TO  WS-E-ADJUSTED-EPACT
004310     END-IF.
004320*
004330*    PASCHAL MOON = 19-APRIL OF THE YEAR, LESS THE ADJUSTED EPACT.
004340     MOVE     04           TO  WD-1-MONTH.
004350     MOVE     19           TO  WD-1-DAY.
004360     MOVE     WH-YEAR      TO  WD-1-YEAR.
004370     MOVE     "N"          TO  WD-1-NULL-FLAG.
004380     MOVE     04           TO  WD-FUNCTION.
004390     CALL     "MAPS04"  USING  MAPS04-WS.
004400     COMPUTE  WS-E-PASCHAL-ABS = WD-ABS-1 - WS-E-ADJUSTED-EPACT.
004410*
004420*    EASTER = FIRST SUNDAY STRICTLY AFTER THE PASCHAL MOON.
004430     MOVE     WS-E-PASCHAL-ABS  TO  WS-ABS-WORK.
004440     MOVE     00                TO  WS-NW-DOW.
004450     PERFORM  4300-ON-OR-AFTER  THRU  4300-EXIT.
004460*
004470     MOVE     03           TO  WD-FUNCTION.
004480     MOVE     WS-ABS-RESULT TO  WD-ABS-1.
004490     CALL     "MAPS04"  USING  MAPS04-WS.
004500     MOVE     WD-1-MONTH   TO  WH-RD-Month.
004510     MOVE     WD-1-DAY     TO  WH-RD-Day.
004520     MOVE     WD-1-YEAR    TO  WH-RD-Year.
004530     MOVE     "N"          TO  WH-RD-Null-Flag.
004540 5000-EXIT.
004550     EXIT.
004560*
004570*  ------------------------------------------------------------
004580*  OBSERVANCE SHIFT - SATURDAY HOLIDAYS OBSERVED THE PRIOR
004590*  FRIDAY, SUNDAY HOLIDAYS OBSERVED THE FOLLOWING MONDAY.
004600*  ------------------------------------------------------------
004610*
004620 6000-OBSERVED-HOLIDAY.
004630     MOVE     WH-RD-Month  TO  WD-1-MONTH.
004640     MOVE     WH-RD-Day    TO  WD-1-DAY.
004650     MOVE     WH-RD-Year   TO  WD-1-YEAR.
004660     MOVE     "N"          TO  WD-1-NULL-FLAG.
004670     MOVE     04           TO  WD-FUNCTION.
004680     CALL     "MAPS04"  USING  MAPS04-WS.
004690     MOVE     09           TO  WD-FUNCTION.
004700     CALL     "MAPS04"  USING  MAPS04-WS.
004710*
004720     EVALUATE WD-DAY-OF-WEEK
004730         WHEN  6     SUBTRACT  1  FROM  WD-ABS-1
004740         WHEN  0     ADD       1  TO    WD-ABS-1
004750         WHEN  OTHER CONTINUE
004760     END-EVALUATE.
004770*
004780     MOVE     03           TO  WD-FUNCTION.
004790     CALL     "MAPS04"  USING  MAPS04-WS.
004800     MOVE     WD-1-MONTH   TO  WH-RD-Month.
004810     MOVE     WD-1-DAY     TO  WH-RD-Day.
004820     MOVE     WD-1-YEAR    TO  WH-RD-Year.
004830 6000-EXIT.
004840     EXIT.
004850*
004860*  ------------------------------------------------------------
004870*  SHARED HELPER - BUILD THE %-SUBSTITUTION ARGUMENT FOR A
004880*  SIGNED NUMBER, SAME IDIOM AS MAPS04'S 9000-NUM-TO-ARG.
004890*  ------------------------------------------------------------
004900*
004910 9000-NUM-TO-ARG.
004920     MOVE     WS-ERR-NUM    TO  WS-ERR-NUM-EDIT.
004930     MOVE     WS-ERR-NUM-EDIT  TO  WH-ERROR-ARG.
004940 9000-EXIT.
004950     EXIT.
004960*
