000100*******************************************
000110*                                          *
000120*  Error-message table for  M A P S 0 6   *
000130*     The WayDate error/message utility   *
000140*                                          *
000150*******************************************
000160*
000170* The 14 WayDate error codes, held in EC-CODE order purely for
000180* readability - maps06 walks the table with a plain sequential
000190* SEARCH, 14 entries being nowhere near enough to justify a keyed
000200* lookup.  Each template carries at most one "%" which maps06
000210* substitutes the caller's argument text into; a template with no
000220* "%" is returned unchanged.
000230*
000240* 14/10/25 vbc - 1.0.00 Created for the new maps06 message module.
000250* 04/12/25 vbc - 1.0.01 Dropped ASCENDING KEY - no longer SEARCH ALL.
000260*
000270 01  WS-ERROR-TABLE.
000280     03  WS-ERR-ENTRY  OCCURS 14
000290                        INDEXED BY EC-IDX.
000300         05  EC-CODE    PIC 9(03).
000310         05  EC-TEXT    PIC X(64).
000320*
000330 01  FILLER  REDEFINES  WS-ERROR-TABLE.
000340     03  FILLER.
000350         05  FILLER  PIC 9(03)  VALUE 101.
000360         05  FILLER  PIC X(64)  VALUE
000370             "Illegal month: %. Must be between 1 and 12.".
000380         05  FILLER  PIC 9(03)  VALUE 102.
000390         05  FILLER  PIC X(64)  VALUE
000400     "Illegal day: %. Must be between 1 and the last day of the month.".
000410         05  FILLER  PIC 9(03)  VALUE 103.
000420         05  FILLER  PIC X(64)  VALUE
000430             "Illegal year: %. Must be between 1601 and 3999.".
000440         05  FILLER  PIC 9(03)  VALUE 104.
000450         05  FILLER  PIC X(64)  VALUE
000460             "Illegal day of year: %.".
000470         05  FILLER  PIC 9(03)  VALUE 105.
000480         05  FILLER  PIC X(64)  VALUE
000490             "Illegal absolute date: %.".
000500         05  FILLER  PIC 9(03)  VALUE 106.
000510         05  FILLER  PIC X(64)  VALUE
000520         "Illegal year for holidays: %. Must be between 1900 and 3999.".
000530         05  FILLER  PIC 9(03)  VALUE 107.
000540         05  FILLER  PIC X(64)  VALUE
000550             "Illegal day of week: %. Must be between 0 and 6.".
000560         05  FILLER  PIC 9(03)  VALUE 108.
000570         05  FILLER  PIC X(64)  VALUE
000580             "Illegal date: %".
000590         05  FILLER  PIC 9(03)  VALUE 109.
000600         05  FILLER  PIC X(64)  VALUE
000610             "Argument must not be null:".
000620         05  FILLER  PIC 9(03)  VALUE 110.
000630         05  FILLER  PIC X(64)  VALUE
000640             "Cannot increment maximum date.".
000650         05  FILLER  PIC 9(03)  VALUE 111.
000660         05  FILLER  PIC X(64)  VALUE
000670             "Cannot decrement minimum date.".
000680         05  FILLER  PIC 9(03)  VALUE 112.
000690         05  FILLER  PIC X(64)  VALUE
000700             "Cannot compute with null date.".
000710         05  FILLER  PIC 9(03)  VALUE 113.
000720         05  FILLER  PIC X(64)  VALUE
000730             "Invalid date parsing pattern:".
000740         05  FILLER  PIC 9(03)  VALUE 114.
000750         05  FILLER  PIC X(64)  VALUE
000760             "Invalid date format:".
000770*
