000100*******************************************
000110*                                          *
000120*  Record Definition For WayDate Values   *
000130*     DATE-VALUE  and  ABSOLUTE-DATE       *
000140*                                          *
000150*  Shared by maps04, maps05, maps06 and   *
000160*     the tests self-test driver.         *
000170*                                          *
000180*******************************************
000190*
000200* Epoch is 31/12/1600 = absolute date zero.
000210*   Absolute date 1      = 01-Jan-1601.
000220*   Absolute date 876216 = 31-Dec-3999.
000230*
000240* 14/10/25 vbc - 1.0.00 Created, lifted the absolute-date epoch
000250*                       constants out of maps04 into their own
000260*                       copybook so maps05/maps06 can share them.
000270* 20/11/25 vbc - 1.0.01 Added WD-Month-Name table for toString.
000280*
000290 01  WD-Date-Value.
000300     03  WD-Month           PIC 9(02).
000310     03  WD-Day             PIC 9(02).
000320     03  WD-Year            PIC 9(04).
000330     03  WD-Null-Flag       PIC X(01).
000340         88  WD-IS-NULL             VALUE "Y".
000350         88  WD-IS-NOT-NULL         VALUE "N".
000360     03  FILLER             PIC X(01).
000370*
000380 01  WD-Absolute-Date.
000390     03  WD-Abs-Date        PIC 9(06).
000400*
000410 01  WD-Constants.
000420     03  WD-Min-Year        PIC 9(04)  VALUE 1601.
000430     03  WD-Max-Year        PIC 9(04)  VALUE 3999.
000440     03  WD-Min-Abs-Date    PIC 9(06)  VALUE 1.
000450     03  WD-Max-Abs-Date    PIC 9(06)  VALUE 876216.
000460     03  WD-Epoch-Year      PIC 9(04)  VALUE 1600.
000470     03  WD-Days-In-Month-Tbl.
000480         05  PIC 9(02)      VALUE 31.
000490         05  PIC 9(02)      VALUE 28.
000500         05  PIC 9(02)      VALUE 31.
000510         05  PIC 9(02)      VALUE 30.
000520         05  PIC 9(02)      VALUE 31.
000530         05  PIC 9(02)      VALUE 30.
000540         05  PIC 9(02)      VALUE 31.
000550         05  PIC 9(02)      VALUE 31.
000560         05  PIC 9(02)      VALUE 30.
000570         05  PIC 9(02)      VALUE 31.
000580         05  PIC 9(02)      VALUE 30.
000590         05  PIC 9(02)      VALUE 31.
000600     03  FILLER  REDEFINES  WD-Days-In-Month-Tbl.
000610         05  WD-Days-In-Month  PIC 9(02)   OCCURS 12.
000620     03  WD-Month-Name-Tbl.
000630         05  PIC X(03)      VALUE "Jan".
000640         05  PIC X(03)      VALUE "Feb".
000650         05  PIC X(03)      VALUE "Mar".
000660         05  PIC X(03)      VALUE "Apr".
000670         05  PIC X(03)      VALUE "May".
000680         05  PIC X(03)      VALUE "Jun".
000690         05  PIC X(03)      VALUE "Jul".
000700         05  PIC X(03)      VALUE "Aug".
000710         05  PIC X(03)      VALUE "Sep".
000720         05  PIC X(03)      VALUE "Oct".
000730         05  PIC X(03)      VALUE "Nov".
000740         05  PIC X(03)      VALUE "Dec".
000750     03  FILLER  REDEFINES  WD-Month-Name-Tbl.
000760         05  WD-Month-Name     PIC X(03)   OCCURS 12.
000770*
