000100*****************************************************************
000110*                                                               *
000120*                WAYDATE  -  ERROR/MESSAGE UTILITY MODULE      *
000130*        MAPS A WAYDATE ERROR CODE AND ARGUMENT TO ITS         *
000140*             HUMAN-READABLE MESSAGE TEXT                      *
000150*                                                               *
000160*****************************************************************
000170*
000180 IDENTIFICATION          DIVISION.
000190*=======================
000200*
000210*
000220     PROGRAM-ID.         MAPS06.
000230*
000240     AUTHOR.             V B COEN FBCS, FIDM, FIDPM.
000250*
000260     INSTALLATION.       APPLEWOOD COMPUTERS.
000270*
000280     DATE-WRITTEN.       12/11/1982.
000290*
000300     DATE-COMPILED.
000310*
000320     SECURITY.           COPYRIGHT (C) 1976-2026, VINCENT BRYAN COEN.
000330*                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000340*                        LICENSE.  SEE THE FILE COPYING FOR DETAILS.
000350*
000360*    REMARKS.            LOOKS WD-ERROR-CODE (AS SET BY MAPS04 OR
000370*                        MAPS05) UP IN THE SORTED ERROR TABLE AND
000380*                        RETURNS THE TEXTED MESSAGE, WITH THE % IN
000390*                        THE TEMPLATE SUBSTITUTED BY THE CALLER'S
000400*                        ARGUMENT.  PART OF THE WAYDATE FAMILY OF
000410*                        ROUTINES (MAPS04/05/06), REPLACING THE OLD
000420*                        MOD-11 CHECK-DIGIT MAPS09 IN THIS SLOT.
000430*
000440*    VERSION.            SEE PROG-NAME IN WS.
000450*
000460*    CALLED MODULES.     NONE.
000470*
000480*    ERROR MESSAGES USED.
000490*                        NONE - THIS IS THE ERROR MESSAGE MODULE.
000500*
000510* CHANGES:
000520* 12/11/82 vbc - 1.00   First written as the Mod-11 check-digit and
000530*                       verification routine for stock/part numbers.
000540* 19/06/94 vbc - 1.01   Sequential table search widened to 37
000550*                       characters for the extended part-number set.
000560* 29/01/09 vbc - 1.10   Migration to Open Cobol/GnuCobol.
000570* 16/04/24 vbc          Copyright notice update superseding all
000580*                       previous notices.
000590* 19/09/25 vbc - 3.3.00 Version update and builds reset.
000600* 14/10/25 vbc - 2.0.00 Retired the Mod-11 check digit logic and
000610*                       rebuilt this slot as the WayDate error and
000620*                       message utility - one sorted table of the
000630*                       14 WayDate error templates, looked up by a
000640*                       table SEARCH, with "%" substitution.
000650* 02/11/25 vbc - 2.0.01 Unknown-code path now returns "Error number
000660*                       not found: nnn" rather than spaces.
000670* 13/11/25 vbc          Capitalise vars, paragraphs etc.
000680* 04/12/25 vbc - 2.0.02 Dropped the ASCENDING KEY/SEARCH ALL pairing
000690*                       in favour of a plain sequential SEARCH, in
000700*                       line with the way every other table in this
000710*                       shop is looked up - 14 entries does not
000720*                       justify keeping a binary-search index.
000730*
000740*************************************************************************
000750*
000760* Copyright Notice.
000770* ****************
000780*
000790* This notice supersedes all prior copyright notices, updated 2024-04-16.
000800*
000810* These files and programs are part of the Applewood Computers Accounting
000820* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
000830*
000840* This program is now free software; you can redistribute it and/or
000850* modify it under the terms listed here and of the GNU General Public
000860* License as published by the Free Software Foundation; version 3
000870* for PERSONAL USAGE ONLY and that includes for use within a business but
000880* EXCLUDES repackaging or for Resale, Rental or Hire in ANY way.
000890*
000900* ACAS is distributed in the hope that it will be useful, but WITHOUT
000910* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
000920* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
000930* for more details.
000940*
000950*************************************************************************
000960*
000970 ENVIRONMENT             DIVISION.
000980*=======================
000990*
001000 COPY "ENVDIV.COB".
001010 INPUT-OUTPUT            SECTION.
001020*
001030 DATA                    DIVISION.
001040*=======================
001050 WORKING-STORAGE SECTION.
001060*-----------------------
001070*
001080 77  WS-PCT-POS            PIC S9(03)  COMP.
001090*
001100 01  PROG-NAME             PIC X(15)   VALUE "MAPS06 (2.0.01)".
001110*
001120 COPY "WSERRTAB.COB".
001130*
001140*  Message under construction - built in two pieces either side of
001150*  the "%" and then closed back up, so the substitution can never
001160*  overrun WE-Message-Text regardless of argument length.
001170*
001180 01  WS-BUILD-AREA.
001190     03  WS-BUILD-LEFT     PIC X(64).
001200     03  WS-BUILD-RIGHT    PIC X(64).
001210 01  WS-BUILD-FLAT         REDEFINES WS-BUILD-AREA
001220                           PIC X(128).
001230*
001240*  Not-found message, built as DD/MM style two-part text the same
001250*  way as the ordinary templates, purely so the one build paragraph
001260*  serves both paths.
001270*
001280 01  WS-NOT-FOUND-GROUP.
001290     03  WS-NF-LITERAL     PIC X(23)   VALUE "Error number not found".
001300     03  WS-NF-COLON       PIC X(02)   VALUE ": ".
001310     03  WS-NF-CODE-EDIT   PIC ZZ9.
001320 01  WS-NOT-FOUND-FLAT     REDEFINES WS-NOT-FOUND-GROUP
001330                           PIC X(28).
001340*
001350 LINKAGE                 SECTION.
001360*-----------------------
001370*
001380 COPY "WSMAPS06.COB".
001390*
001400 PROCEDURE DIVISION      USING MAPS06-WS.
001410*========================================
001420*
001430 0000-MAIN-CONTROL.
001440     MOVE     SPACES  TO  WE-MESSAGE-TEXT.
001450     SET      EC-IDX  TO  1.
001460     SEARCH   WS-ERR-ENTRY
001470         AT END     GO TO  1000-NOT-FOUND
001480         WHEN EC-CODE (EC-IDX) = WE-ERROR-CODE
001490                    GO TO  2000-BUILD-MESSAGE.
001500*
001510*  ------------------------------------------------------------
001520*  CODE NOT IN THE TABLE
001530*  ------------------------------------------------------------
001540*
001550 1000-NOT-FOUND.
001560     MOVE     WE-ERROR-CODE  TO  WS-NF-CODE-EDIT.
001570     MOVE     WS-NOT-FOUND-FLAT  TO  WE-MESSAGE-TEXT.
001580     GO       TO  9000-MAIN-EXIT.
001590*
001600*  ------------------------------------------------------------
001610*  SPLIT THE TEMPLATE EITHER SIDE OF ITS FIRST "%" (IF ANY) AND
001620*  REBUILD IT WITH WE-ERROR-ARG SUBSTITUTED IN ITS PLACE.
001630*  ------------------------------------------------------------
001640*
001650 2000-BUILD-MESSAGE.
001660     MOVE     SPACES         TO  WS-BUILD-AREA.
001670     MOVE     ZERO           TO  WS-PCT-POS.
001680     INSPECT  EC-TEXT (EC-IDX)  TALLYING  WS-PCT-POS
001690              FOR CHARACTERS BEFORE INITIAL "%".
001700     ADD      1              TO  WS-PCT-POS.
001710     IF       WS-PCT-POS  >  64
001720              MOVE  EC-TEXT (EC-IDX)  TO  WE-MESSAGE-TEXT
001730              GO TO  9000-MAIN-EXIT
001740     END-IF.
001750*
001760     MOVE     EC-TEXT (EC-IDX) (1: WS-PCT-POS - 1)  TO  WS-BUILD-LEFT.
001770     MOVE     EC-TEXT (EC-IDX) (WS-PCT-POS + 1: )   TO  WS-BUILD-RIGHT.
001780*
001790     STRING   WS-BUILD-LEFT (1: WS-PCT-POS - 1)  DELIMITED BY SIZE
001800              WE-ERROR-ARG                       DELIMITED BY SPACE
001810              SPACE                              DELIMITED BY SIZE
001820              WS-BUILD-RIGHT (1: 64 - WS-PCT-POS) DELIMITED BY SIZE
001830              INTO  WE-MESSAGE-TEXT.
001840*
001850*  ------------------------------------------------------------
001860*  COMMON EXIT
001870*  ------------------------------------------------------------
001880*
001890 9000-MAIN-EXIT.   EXIT PROGRAM.
001900*
