000100*******************************************
000110*                                          *
000120*  Linkage copybook for  M A P S 0 6       *
000130*     The WayDate error/message utility   *
000140*                                          *
000150*******************************************
000160*
000170* WE-Error-Code is looked up in the WS-ERROR-TABLE (see WSERRTAB.COB,
000180* held inside MAPS06 itself) and its template is returned in
000190* WE-Message-Text, with the first "%" (if any) replaced by
000200* WE-Error-Arg.  A code not found in the table returns "Error number
000210* not found: nnn" instead.
000220*
000230* 14/10/25 vbc - 1.0.00 Created for the new maps06 message module.
000240*
000250 01  Maps06-WS.
000260     03  WE-Error-Code       PIC 9(03).
000270     03  WE-Error-Arg        PIC X(30).
000280     03  WE-Message-Text     PIC X(80).
000290     03  FILLER              PIC X(06).
000300*
